000100******************************************************************
000200*    COPYBOOK      BKGREQ
000300*    DESCRIPTION    BOOKING REQUEST TRANSACTION RECORD
000400*    ORIGINAL       B. KELSO   06/14/89
000500*
000600*    ONE DETAIL RECORD PER VEHICLE BOOKING REQUEST, IN THE ORDER
000700*    THE REQUESTS WERE ENTERED.  THERE IS NO TRAILER RECORD ON
000800*    THIS FILE - BKGCREAT COUNTS RECORDS ITSELF AND BUILDS ITS
000900*    OWN TRAILER LINES ON THE REGISTER FILE.
001000*
001100*    03/02/12  BK   TKT#4021 - ADDED REQ-COST-CENTER
001200*    07/19/13  BK   TKT#4977 - ADDED REQ-RETURN-LOCATION FOR
001300*                    TRIPS THAT DROP THE VEHICLE SOMEWHERE OTHER
001400*                    THAN THE PICKUP POINT
001500******************************************************************
001600 01  BKG-REQUEST-REC.
001700     05  REQ-BOOKING-REF           PIC X(30).
001800     05  REQ-VEHICLE-ID            PIC 9(09).
001900     05  REQ-DRIVER-ID             PIC 9(09).
002000     05  REQ-REQUESTER-ID          PIC 9(09).
002100     05  REQ-PURPOSE               PIC X(100).
002200     05  REQ-PICKUP-LOCATION       PIC X(100).
002300     05  REQ-DESTINATION           PIC X(100).
002400     05  REQ-RETURN-LOCATION       PIC X(100).
002500     05  REQ-START-DATETIME.
002600         10  REQ-START-DATE        PIC 9(08).
002700         10  REQ-START-TIME        PIC 9(04).
002800     05  REQ-START-DATETIME-X REDEFINES REQ-START-DATETIME
002900                                   PIC 9(12).
003000     05  REQ-END-DATETIME.
003100         10  REQ-END-DATE          PIC 9(08).
003200         10  REQ-END-TIME          PIC 9(04).
003300     05  REQ-END-DATETIME-X REDEFINES REQ-END-DATETIME
003400                                   PIC 9(12).
003500     05  REQ-ESTIMATED-PASSENGERS  PIC 9(03).
003600     05  REQ-MANAGER-NAME          PIC X(50).
003700     05  REQ-COST-CENTER           PIC X(50).
003800     05  REQ-BOOKING-TYPE          PIC X(20).
003900         88  REQ-TYPE-BUSINESS-TRIP    VALUE "BUSINESS_TRIP".
004000         88  REQ-TYPE-MEETING          VALUE "MEETING".
004100         88  REQ-TYPE-DELIVERY         VALUE "DELIVERY".
004200         88  REQ-TYPE-MAINT-TRIP       VALUE "MAINTENANCE_TRIP".
004300         88  REQ-TYPE-TRAINING         VALUE "TRAINING".
004400         88  REQ-TYPE-OTHER            VALUE "OTHER".
004500     05  REQ-CURRENT-DATETIME.
004600         10  REQ-CURRENT-DATE      PIC 9(08).
004700         10  REQ-CURRENT-TIME      PIC 9(04).
004800     05  REQ-CURRENT-DATETIME-X REDEFINES REQ-CURRENT-DATETIME
004900                                   PIC 9(12).
005000*  PAD TO 620 - TRANSACTION RECORDS ARE ALWAYS ROUNDED UP
005100     05  FILLER                    PIC X(04).
