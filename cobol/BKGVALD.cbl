000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BKGVALD.
000300 AUTHOR. R. D. PALOMA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/14/89.
000600 DATE-COMPILED. 06/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          THIS SUBPROGRAM IS THE FLEET SCHEDULING RULE ENGINE.
001300*          BKGCREAT CALLS IT ONCE FOR EVERY BOOKING REQUEST THAT
001400*          HAS A KNOWN VEHICLE (AND A KNOWN DRIVER, IF ONE WAS
001500*          REQUESTED).  IT DECIDES WHETHER THE REQUEST MAY BE
001600*          RECORDED AS A PENDING BOOKING OR MUST BE REJECTED,
001700*          AND IF REJECTED, WHY.
001800*
001900*          RULES RUN IN A FIXED ORDER AND STOP AT THE FIRST ONE
002000*          THAT FAILS - THE REJECT REASON ALWAYS REFLECTS THE
002100*          FIRST RULE THAT THE REQUEST FAILED, NEVER THE LAST.
002200*
002300*              100  VEHICLE AVAILABLE / NOT DUE FOR MAINTENANCE
002400*              150  VEHICLE NOT ALREADY BOOKED THIS RUN
002500*              200  DRIVER AVAILABLE / LICENSED / HEALTH CURRENT
002600*              300  DRIVER'S LICENSE CLASS FITS THE VEHICLE TYPE
002700*              400  START/END TIME AND DURATION WINDOW
002800*              500  PURPOSE/LOCATIONS/PASSENGER COUNT
002900*
003000*          A PENDING BOOKING NEVER FLIPS THE VEHICLE'S STATUS TO
003100*          BOOKED - THAT ONLY HAPPENS WHEN A MANAGER APPROVES IT,
003200*          WHICH IS A LATER, SEPARATE JOB STEP NOT WRITTEN YET -
003300*          SO THIS PROGRAM ONLY READS VEH-MASTER-REC/DRV-MASTER-
003400*          REC, IT NEVER REWRITES THE MASTERS.
003500*
003600*          BECAUSE THIS PROGRAM IS NOT AN INITIAL PROGRAM, ITS
003700*          WORKING STORAGE IS KEPT BY THE RUN-TIME BETWEEN CALLS.
003800*          WS-BOOKED-VEHICLES IS BUILT UP THAT WAY ACROSS THE
003900*          WHOLE RUN SO PARAGRAPH 150 CAN CATCH TWO REQUESTS IN
004000*          THE SAME INPUT FILE THAT WANT THE SAME VEHICLE AT
004100*          OVERLAPPING TIMES.  THERE IS NO VSAM MASTER OF IN-
004200*          FLIGHT BOOKINGS FOR THIS TO CHECK AGAINST ACROSS RUNS.
004300*
004400******************************************************************
004500*
004600*     CHANGE LOG
004700*
004800*     06/14/89  RDP  ORIGINAL PROGRAM - FLEET SCHEDULING BATCH
004900*                     PROJECT, TICKET #3390
005000*     09/05/89  RDP  TKT#3390 - ADDED 150-CHECK-VEHICLE-CONFLICT,
005100*                     ORIGINAL DROP ONLY HAD RULES 100/200/300
005200*     03/22/90  BK   TKT#3455 - CORRECTED LICENSE-TYPE TABLE,
005300*                     VAN AND TRUCK BOTH ACCEPT CLASS_3 NOW
005400*     02/17/91  BK   TKT#3512 - REVIEWED CALLS TO DTDAYNBR FOR
005500*                     DIVIDE-BY-ZERO EXPOSURE, NONE FOUND
005600*     11/03/98  RDP  TKT#5518 - Y2K REMEDIATION - ALL DATE-MINUS-
005700*                     N-DAYS AND DATE-PLUS-1-YEAR WORK NOW GOES
005800*                     THROUGH DTDAYNBR'S CCYY DAY NUMBER, NONE OF
005900*                     IT IS DONE ON THE RAW 2-DIGIT YEAR ANY MORE
006000*     02/20/03  BK   TKT#4021 - NO CHANGE, RECOMPILED UNDER NEW
006100*                     COBOL DEVELOPMENT CENTER LIBRARIAN ONLY
006200*     06/30/07  MLT  TKT#5290 - WS-BOOKED-VEHICLES RAISED FROM
006300*                     OCCURS 200 TO OCCURS 500, FLEET GREW PAST
006400*                     WHAT A SINGLE OVERNIGHT RUN COULD HOLD
006500*     04/11/11  BK   TKT#4977 - ADDED HEALTH-CHECK RULE (200),
006600*                     DRV-LAST-HEALTH-DATE WAS BEING IGNORED
006700*     07/22/15  BK   TKT#5133 - REJECT TEXT IN RULES 300/400 WAS
006800*                     WRAPPED ACROSS TWO LITERALS WITH NO BLANK
006900*                     BETWEEN THE HALVES - PRINTED RUN TOGETHER ON
007000*                     THE REGISTER.  REBUILT WITH STRING, SAME AS
007100*                     THE PASSENGER-COUNT MESSAGE ALREADY USED
007200*     07/24/15  BK   TKT#5133 - RULE 300'S FULL REJECT TEXT RUNS
007300*                     63 CHARACTERS AND WAS TRUNCATING IN THE OLD
007400*                     60-BYTE FIELD.  BVP-REJECT-REASON WIDENED
007500*                     60 TO 70
007600*
007700******************************************************************
007800
007900 ENVIRONMENT DIVISION.
008000 CONFIGURATION SECTION.
008100 SOURCE-COMPUTER. IBM-390.
008200 OBJECT-COMPUTER. IBM-390.
008300 SPECIAL-NAMES.
008400     C01 IS TOP-OF-FORM.
008500
008600 DATA DIVISION.
008700 WORKING-STORAGE SECTION.
008800
008900 01  WS-DAYNBR-FIELDS.
009000     05  WS-CURR-DAYNBR            PIC S9(09) COMP.
009100     05  WS-CUTOFF-DAYNBR          PIC S9(09) COMP.
009200     05  WS-START-DAYNBR           PIC S9(09) COMP.
009300     05  WS-END-DAYNBR             PIC S9(09) COMP.
009400     05  WS-EXP-DAYNBR             PIC S9(09) COMP.
009500     05  WS-DATE-PLUS-YEAR         PIC 9(08).
009600*  BROKEN OUT SO ABEND-INVESTIGATION DISPLAYS CAN SHOW THE
009700*  ROLLED-FORWARD HEALTH-CHECK DATE IN CCYY/MM/DD FORM
009800     05  WS-DATE-PLUS-YEAR-X REDEFINES WS-DATE-PLUS-YEAR.
009900         10  WS-PLUS-YEAR-CCYY     PIC 9(04).
010000         10  WS-PLUS-YEAR-MM       PIC 9(02).
010100         10  WS-PLUS-YEAR-DD       PIC 9(02).
010200     05  WS-DAY-DIFF               PIC S9(09) COMP.
010300     05  WS-MINUTE-DIFF            PIC S9(09) COMP.
010400     05  WS-START-HH               PIC S9(04) COMP.
010500     05  WS-START-MM               PIC S9(04) COMP.
010600     05  WS-END-HH                 PIC S9(04) COMP.
010700     05  WS-END-MM                 PIC S9(04) COMP.
010800     05  FILLER                    PIC X(01).
010900
011000 01  WS-EDIT-FIELDS.
011100     05  WS-CAP-EDIT               PIC ZZ9.
011200     05  FILLER                    PIC X(01).
011300
011400*  ONE ENTRY PER BOOKING ALREADY ACCEPTED THIS RUN - KEPT ACROSS
011500*  CALLS BECAUSE THIS PROGRAM IS NOT DECLARED AN INITIAL PROGRAM
011600 01  WS-BOOKED-VEHICLES.
011700     05  WS-BOOKED-COUNT           PIC S9(05) COMP VALUE ZERO.
011800     05  WS-BOOKED-ENTRY OCCURS 500 TIMES INDEXED BY BKD-IDX.
011900         10  WS-BKD-VEHICLE-ID     PIC 9(09).
012000         10  WS-BKD-START-DTTM     PIC 9(12).
012100         10  WS-BKD-END-DTTM       PIC 9(12).
012200         10  WS-BKD-WINDOW REDEFINES WS-BKD-END-DTTM.
012300             15  WS-BKD-END-DATE   PIC 9(08).
012400             15  WS-BKD-END-TIME   PIC 9(04).
012500         10  FILLER                PIC X(01).
012600
012700 LINKAGE SECTION.
012800 COPY VEHMSTR.
012900 COPY DRVMSTR.
013000 COPY BKGREQ.
013100
013200 01  BVP-CONTROL-PARMS.
013300     05  BVP-DRIVER-REQUESTED-SW   PIC X(01).
013400         88  BVP-DRIVER-WAS-REQUESTED VALUE "Y".
013500     05  BVP-VEHICLE-FOUND-SW      PIC X(01).
013600         88  BVP-VEHICLE-WAS-FOUND    VALUE "Y".
013700     05  BVP-DRIVER-FOUND-SW       PIC X(01).
013800         88  BVP-DRIVER-WAS-FOUND     VALUE "Y".
013900     05  BVP-ACCEPT-REJECT-SW      PIC X(01).
014000         88  BVP-REQUEST-ACCEPTED     VALUE "A".
014100         88  BVP-REQUEST-REJECTED     VALUE "R".
014200     05  BVP-DURATION-HOURS        PIC 9(05).
014300*  TKT#5133 - WIDENED 60 TO 70, THE LICENSE-TYPE REJECT TEXT
014400*  RUNS 63 CHARACTERS AND WAS GETTING CUT OFF ON THE REGISTER
014500     05  BVP-REJECT-REASON         PIC X(70).
014600     05  FILLER                    PIC X(10).
014700*  COMPACT 3-BYTE VIEW OF THE THREE FOUND/REQUESTED SWITCHES,
014800*  FOR ABEND-INVESTIGATION DISPLAYS ONLY
014900 01  BVP-SWITCH-VIEW REDEFINES BVP-CONTROL-PARMS.
015000     05  BVP-SW-DRV-REQ            PIC X(01).
015100     05  BVP-SW-VEH-FND            PIC X(01).
015200     05  BVP-SW-DRV-FND            PIC X(01).
015300     05  FILLER                    PIC X(86).
015400
015500 01  BVP-RETURN-CODE               PIC S9(04) COMP.
015600
015700 PROCEDURE DIVISION USING VEH-MASTER-REC, DRV-MASTER-REC,
015800           BKG-REQUEST-REC, BVP-CONTROL-PARMS, BVP-RETURN-CODE.
015900
016000 000-VALIDATE-BOOKING.
016100     MOVE "A" TO BVP-ACCEPT-REJECT-SW.
016200     MOVE SPACES TO BVP-REJECT-REASON.
016300     MOVE ZERO TO BVP-DURATION-HOURS.
016400
016500     PERFORM 100-CHECK-VEHICLE-AVAIL THRU 100-EXIT.
016600
016700     IF BVP-REQUEST-ACCEPTED
016800         PERFORM 150-CHECK-VEHICLE-CONFLICT THRU 150-EXIT
016900     END-IF.
017000
017100     IF BVP-REQUEST-ACCEPTED
017200         PERFORM 200-CHECK-DRIVER-RULES THRU 200-EXIT
017300     END-IF.
017400
017500     IF BVP-REQUEST-ACCEPTED
017600         PERFORM 300-CHECK-LICENSE-TYPE THRU 300-EXIT
017700     END-IF.
017800
017900     IF BVP-REQUEST-ACCEPTED
018000         PERFORM 400-CHECK-TIME-RULES THRU 400-EXIT
018100     END-IF.
018200
018300     IF BVP-REQUEST-ACCEPTED
018400         PERFORM 500-CHECK-DATA-QUALITY THRU 500-EXIT
018500     END-IF.
018600
018700     IF BVP-REQUEST-ACCEPTED
018800         PERFORM 600-RECORD-ACCEPTED-BOOKING THRU 600-EXIT
018900     END-IF.
019000
019100     MOVE ZERO TO BVP-RETURN-CODE.
019200     GOBACK.
019300
019400 100-CHECK-VEHICLE-AVAIL.
019500     IF NOT BVP-VEHICLE-WAS-FOUND
019600         MOVE "R" TO BVP-ACCEPT-REJECT-SW
019700         MOVE "Vehicle not found" TO BVP-REJECT-REASON
019800         GO TO 100-EXIT
019900     END-IF.
020000
020100     IF (NOT VEH-STATUS-AVAILABLE)
020200        OR (VEH-AVAILABLE-FLAG NOT = "Y")
020300         MOVE "R" TO BVP-ACCEPT-REJECT-SW
020400         MOVE "Vehicle is not available for booking"
020500                                 TO BVP-REJECT-REASON
020600         GO TO 100-EXIT
020700     END-IF.
020800
020900     IF VEH-NEXT-MAINT-DATE = ZERO
021000         MOVE "R" TO BVP-ACCEPT-REJECT-SW
021100         MOVE "Vehicle requires maintenance before booking"
021200                                 TO BVP-REJECT-REASON
021300         GO TO 100-EXIT
021400     END-IF.
021500
021600     CALL "DTDAYNBR" USING REQ-CURRENT-DATE, WS-CURR-DAYNBR.
021700     CALL "DTDAYNBR" USING VEH-NEXT-MAINT-DATE, WS-CUTOFF-DAYNBR.
021800     COMPUTE WS-CUTOFF-DAYNBR = WS-CUTOFF-DAYNBR - 7.
021900
022000     IF WS-CURR-DAYNBR NOT LESS THAN WS-CUTOFF-DAYNBR
022100         MOVE "R" TO BVP-ACCEPT-REJECT-SW
022200         MOVE "Vehicle requires maintenance before booking"
022300                                 TO BVP-REJECT-REASON
022400     END-IF.
022500 100-EXIT.
022600     EXIT.
022700
022800 150-CHECK-VEHICLE-CONFLICT.
022900     IF WS-BOOKED-COUNT = ZERO
023000         GO TO 150-EXIT
023100     END-IF.
023200
023300     SET BKD-IDX TO 1.
023400     SEARCH WS-BOOKED-ENTRY
023500         AT END
023600             NEXT SENTENCE
023700         WHEN WS-BKD-VEHICLE-ID (BKD-IDX) = REQ-VEHICLE-ID
023800           AND REQ-START-DATETIME-X < WS-BKD-END-DTTM (BKD-IDX)
023900           AND WS-BKD-START-DTTM (BKD-IDX) < REQ-END-DATETIME-X
024000             MOVE "R" TO BVP-ACCEPT-REJECT-SW
024100             MOVE "Vehicle is already booked for this time"
024200                                 TO BVP-REJECT-REASON
024300     END-SEARCH.
024400 150-EXIT.
024500     EXIT.
024600
024700 200-CHECK-DRIVER-RULES.
024800     IF NOT BVP-DRIVER-WAS-REQUESTED
024900         GO TO 200-EXIT
025000     END-IF.
025100
025200     IF NOT BVP-DRIVER-WAS-FOUND
025300         MOVE "R" TO BVP-ACCEPT-REJECT-SW
025400         MOVE "Driver not found" TO BVP-REJECT-REASON
025500         GO TO 200-EXIT
025600     END-IF.
025700
025800     IF (NOT DRV-STATUS-AVAILABLE)
025900        OR (DRV-AVAILABLE-FLAG NOT = "Y")
026000         MOVE "R" TO BVP-ACCEPT-REJECT-SW
026100         MOVE "Driver is not available for booking"
026200                                 TO BVP-REJECT-REASON
026300         GO TO 200-EXIT
026400     END-IF.
026500
026600     CALL "DTDAYNBR" USING REQ-CURRENT-DATE, WS-CURR-DAYNBR.
026700
026800     IF DRV-LICENSE-EXP-DATE = ZERO
026900         MOVE "R" TO BVP-ACCEPT-REJECT-SW
027000         MOVE "Driver's license is expired or unverified"
027100                                 TO BVP-REJECT-REASON
027200         GO TO 200-EXIT
027300     END-IF.
027400
027500     CALL "DTDAYNBR" USING DRV-LICENSE-EXP-DATE, WS-EXP-DAYNBR.
027600
027700     IF WS-CURR-DAYNBR NOT LESS THAN WS-EXP-DAYNBR
027800         MOVE "R" TO BVP-ACCEPT-REJECT-SW
027900         MOVE "Driver's license is expired or unverified"
028000                                 TO BVP-REJECT-REASON
028100         GO TO 200-EXIT
028200     END-IF.
028300
028400     COMPUTE WS-CUTOFF-DAYNBR = WS-EXP-DAYNBR - 30.
028500     IF WS-CURR-DAYNBR > WS-CUTOFF-DAYNBR
028600         MOVE "R" TO BVP-ACCEPT-REJECT-SW
028700         MOVE "Driver's license is due for renewal"
028800                                 TO BVP-REJECT-REASON
028900         GO TO 200-EXIT
029000     END-IF.
029100
029200     IF DRV-LAST-HEALTH-DATE = ZERO
029300         MOVE "R" TO BVP-ACCEPT-REJECT-SW
029400         MOVE "Driver's health check is not current"
029500                                 TO BVP-REJECT-REASON
029600         GO TO 200-EXIT
029700     END-IF.
029800
029900     MOVE DRV-LAST-HEALTH-DATE TO WS-DATE-PLUS-YEAR.
030000     ADD 10000 TO WS-DATE-PLUS-YEAR.
030100     CALL "DTDAYNBR" USING WS-DATE-PLUS-YEAR, WS-EXP-DAYNBR.
030200
030300     IF WS-CURR-DAYNBR NOT LESS THAN WS-EXP-DAYNBR
030400         MOVE "R" TO BVP-ACCEPT-REJECT-SW
030500         MOVE "Driver's health check is not current"
030600                                 TO BVP-REJECT-REASON
030700     END-IF.
030800 200-EXIT.
030900     EXIT.
031000
031100 300-CHECK-LICENSE-TYPE.
031200     IF NOT BVP-DRIVER-WAS-REQUESTED
031300         GO TO 300-EXIT
031400     END-IF.
031500
031600     EVALUATE TRUE
031700         WHEN VEH-TYPE-SEDAN OR VEH-TYPE-SUV
031800             IF NOT DRV-LIC-CLASS-1
031900                 MOVE "R" TO BVP-ACCEPT-REJECT-SW
032000             END-IF
032100         WHEN VEH-TYPE-VAN OR VEH-TYPE-TRUCK
032200             IF (NOT DRV-LIC-CLASS-2) AND (NOT DRV-LIC-CLASS-3)
032300                 MOVE "R" TO BVP-ACCEPT-REJECT-SW
032400             END-IF
032500         WHEN VEH-TYPE-MOTORCYCLE
032600             IF NOT DRV-LIC-MOTORCYCLE
032700                 MOVE "R" TO BVP-ACCEPT-REJECT-SW
032800             END-IF
032900         WHEN OTHER
033000             IF NOT DRV-LIC-COMMERCIAL
033100                 MOVE "R" TO BVP-ACCEPT-REJECT-SW
033200             END-IF
033300     END-EVALUATE.
033400
033500     IF BVP-REQUEST-REJECTED
033600         STRING "Driver does not have the required license type"
033700                 DELIMITED BY SIZE
033800               " for this vehicle" DELIMITED BY SIZE
033900             INTO BVP-REJECT-REASON
034000     END-IF.
034100 300-EXIT.
034200     EXIT.
034300
034400 400-CHECK-TIME-RULES.
034500*  DIRECT NUMERIC COMPARE OF THE 12-DIGIT CONCATENATED CCYYMMDD
034600*  + HHMM VALUES MATCHES CHRONOLOGICAL ORDER WITHOUT ANY DATE
034700*  ARITHMETIC AT ALL
034800     IF REQ-START-DATETIME-X < REQ-CURRENT-DATETIME-X
034900         MOVE "R" TO BVP-ACCEPT-REJECT-SW
035000         MOVE "Start time cannot be in the past"
035100                                 TO BVP-REJECT-REASON
035200         GO TO 400-EXIT
035300     END-IF.
035400
035500     IF REQ-END-DATETIME-X < REQ-START-DATETIME-X
035600         MOVE "R" TO BVP-ACCEPT-REJECT-SW
035700         MOVE "End time must be after start time"
035800                                 TO BVP-REJECT-REASON
035900         GO TO 400-EXIT
036000     END-IF.
036100
036200     CALL "DTDAYNBR" USING REQ-START-DATE, WS-START-DAYNBR.
036300     CALL "DTDAYNBR" USING REQ-END-DATE, WS-END-DAYNBR.
036400     CALL "DTDAYNBR" USING REQ-CURRENT-DATE, WS-CURR-DAYNBR.
036500
036600*  HHMM SPLIT BY DIVIDE, NOT AN INTRINSIC FUNCTION - THIS SHOP
036700*  DOES NOT USE THEM
036800     DIVIDE REQ-START-TIME BY 100 GIVING WS-START-HH
036900             REMAINDER WS-START-MM.
037000     DIVIDE REQ-END-TIME BY 100 GIVING WS-END-HH
037100             REMAINDER WS-END-MM.
037200
037300     COMPUTE WS-DAY-DIFF = WS-END-DAYNBR - WS-START-DAYNBR.
037400     COMPUTE WS-MINUTE-DIFF =
037500               (WS-DAY-DIFF * 1440)
037600             + ((WS-END-HH * 60) + WS-END-MM)
037700             - ((WS-START-HH * 60) + WS-START-MM).
037800
037900     COMPUTE BVP-DURATION-HOURS = WS-MINUTE-DIFF / 60.
038000
038100     IF BVP-DURATION-HOURS < 1
038200         MOVE "R" TO BVP-ACCEPT-REJECT-SW
038300         MOVE "Minimum booking duration is 1 hour"
038400                                 TO BVP-REJECT-REASON
038500         GO TO 400-EXIT
038600     END-IF.
038700
038800     IF BVP-DURATION-HOURS > 168
038900         MOVE "R" TO BVP-ACCEPT-REJECT-SW
039000         MOVE "Maximum booking duration is 7 days"
039100                                 TO BVP-REJECT-REASON
039200         GO TO 400-EXIT
039300     END-IF.
039400
039500     COMPUTE WS-DAY-DIFF = WS-START-DAYNBR - WS-CURR-DAYNBR.
039600     IF WS-DAY-DIFF > 90
039700         MOVE "R" TO BVP-ACCEPT-REJECT-SW
039800         STRING "Bookings cannot be made more than 3 months"
039900                 DELIMITED BY SIZE
040000               " in advance" DELIMITED BY SIZE
040100             INTO BVP-REJECT-REASON
040200     END-IF.
040300 400-EXIT.
040400     EXIT.
040500
040600 500-CHECK-DATA-QUALITY.
040700     IF REQ-PURPOSE = SPACES
040800         MOVE "R" TO BVP-ACCEPT-REJECT-SW
040900         MOVE "Purpose of travel is required"
041000                                 TO BVP-REJECT-REASON
041100         GO TO 500-EXIT
041200     END-IF.
041300
041400     IF REQ-PICKUP-LOCATION = SPACES
041500         MOVE "R" TO BVP-ACCEPT-REJECT-SW
041600         MOVE "Pickup location is required"
041700                                 TO BVP-REJECT-REASON
041800         GO TO 500-EXIT
041900     END-IF.
042000
042100     IF REQ-DESTINATION = SPACES
042200         MOVE "R" TO BVP-ACCEPT-REJECT-SW
042300         MOVE "Destination is required"
042400                                 TO BVP-REJECT-REASON
042500         GO TO 500-EXIT
042600     END-IF.
042700
042800     IF REQ-ESTIMATED-PASSENGERS < 1
042900        OR REQ-ESTIMATED-PASSENGERS > VEH-CAPACITY
043000         MOVE VEH-CAPACITY TO WS-CAP-EDIT
043100         MOVE "R" TO BVP-ACCEPT-REJECT-SW
043200         STRING "Estimated passengers must be between 1 and "
043300                 DELIMITED BY SIZE
043400               WS-CAP-EDIT DELIMITED BY SIZE
043500             INTO BVP-REJECT-REASON
043600     END-IF.
043700*  COST CENTER LENGTH CHECK IS A NO-OP AT THIS RECORD WIDTH -
043800*  REQ-COST-CENTER IS FIXED AT X(50) SO IT CAN NEVER EXCEED 50,
043900*  KEPT HERE ONLY AS DOCUMENTATION OF THE RULE PER TKT#4021
044000 500-EXIT.
044100     EXIT.
044200
044300 600-RECORD-ACCEPTED-BOOKING.
044400     IF WS-BOOKED-COUNT < 500
044500         ADD 1 TO WS-BOOKED-COUNT
044600         SET BKD-IDX TO WS-BOOKED-COUNT
044700         MOVE REQ-VEHICLE-ID TO WS-BKD-VEHICLE-ID (BKD-IDX)
044800         MOVE REQ-START-DATETIME-X TO WS-BKD-START-DTTM (BKD-IDX)
044900         MOVE REQ-END-DATETIME-X TO WS-BKD-END-DTTM (BKD-IDX)
045000     END-IF.
045100 600-EXIT.
045200     EXIT.
