000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  DTDAYNBR.
000300 AUTHOR. R. D. PALOMA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/14/89.
000600 DATE-COMPILED. 06/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          CONVERTS A CCYYMMDD DATE INTO A CONTINUOUS INTEGER
001300*          DAY NUMBER SO THAT CALLERS CAN ADD OR SUBTRACT A
001400*          COUNT OF DAYS ACROSS A MONTH OR YEAR BOUNDARY WITHOUT
001500*          HAVING TO KNOW HOW MANY DAYS ARE IN ANY GIVEN MONTH.
001600*          TWO DAY NUMBERS FROM THIS ROUTINE MAY ALSO BE
001700*          SUBTRACTED TO GET A WHOLE-DAY ELAPSED COUNT.
001800*
001900*          THIS IS THE SAME INTEGERIZED-DATE TRICK USED BY THE
002000*          FLEET SCHEDULING RULES IN BKGVALD - MAINTENANCE
002100*          WINDOWS, LICENSE EXPIRY, AND HEALTH-CHECK WINDOWS ARE
002200*          ALL "IS THIS DATE N DAYS BEFORE/AFTER THAT DATE".
002300*
002400******************************************************************
002500*
002600*     CHANGE LOG
002700*
002800*     06/14/89  RDP  ORIGINAL PROGRAM - FLEET SCHEDULING BATCH
002900*                     PROJECT, TICKET #3390
003000*     08/02/89  RDP  TKT#3390 - CORRECTED SIGN OF DT-A WHEN
003100*                     MONTH = 1 OR 2 (JAN/FEB BORROW YEAR)
003200*     02/17/91  BK   TKT#3512 - REVIEWED FOR DIVIDE-BY-ZERO
003300*                     EXPOSURE, NONE FOUND, NO CHANGE
003400*     11/03/98  RDP  TKT#5518 - Y2K REMEDIATION - DT-DATE-IN WAS
003500*                     A 6-DIGIT YYMMDD FIELD, WIDENED TO 8-DIGIT
003600*                     CCYYMMDD SO THE FORMULA NEVER HAS TO GUESS
003700*                     A CENTURY WINDOW.  DT-IN-CCYY-X ADDED SO
003800*                     CALLERS CAN STILL GET AT THE OLD 2-DIGIT
003900*                     YEAR-OF-CENTURY FOR PRINTED REPORTS.
004000*     02/20/03  BK   TKT#4021 - NO CHANGE, RECOMPILED UNDER NEW
004100*                     COBOL DEVELOPMENT CENTER LIBRARIAN ONLY
004200*     06/30/07  MLT  TKT#5290 - REVIEWED FOR LEAP-YEAR ROLLOVER,
004300*                     FORMULA IS THE STANDARD FLIEGEL/VAN
004400*                     FLANDERN PROLEPTIC COUNT, NO CHANGE NEEDED
004500*
004600******************************************************************
004700
004800 ENVIRONMENT DIVISION.
004900 CONFIGURATION SECTION.
005000 SOURCE-COMPUTER. IBM-390.
005100 OBJECT-COMPUTER. IBM-390.
005200 SPECIAL-NAMES.
005300     C01 IS TOP-OF-FORM.
005400
005500 DATA DIVISION.
005600 WORKING-STORAGE SECTION.
005700
005800 01  DT-WORK-FIELDS.
005900     05  DT-A                      PIC S9(04) COMP.
006000     05  DT-Y2                     PIC S9(09) COMP.
006100     05  DT-M2                     PIC S9(04) COMP.
006200     05  DT-TERM1                  PIC S9(09) COMP.
006300     05  FILLER                    PIC X(01).
006400
006500 LINKAGE SECTION.
006600 01  DT-DATE-IN                    PIC 9(08).
006700*  BROKEN OUT FOR THE FORMULA BELOW - NOT PASSED SEPARATELY
006800 01  DT-DATE-IN-X REDEFINES DT-DATE-IN.
006900     05  DT-IN-CCYY                PIC 9(04).
007000     05  DT-IN-CCYY-X REDEFINES DT-IN-CCYY.
007100*  Y2K TKT#5518 - RETAINED FOR CALLERS THAT STILL WANT A 2-DIGIT
007200*  YEAR-OF-CENTURY ON A PRINTED LINE
007300         10  DT-IN-CC              PIC 9(02).
007400         10  DT-IN-YY               PIC 9(02).
007500     05  DT-IN-MM                  PIC 9(02).
007600     05  DT-IN-DD                  PIC 9(02).
007700*  WHOLE-FIELD VIEW, KEPT FOR ABEND-INVESTIGATION DISPLAYS
007800 01  DT-DATE-IN-Y REDEFINES DT-DATE-IN PIC 9(08).
007900
008000 01  DT-DAYNBR-OUT                 PIC S9(09) COMP.
008100
008200 PROCEDURE DIVISION USING DT-DATE-IN, DT-DAYNBR-OUT.
008300
008400 000-CALC-DAY-NUMBER.
008500
008600*  FLIEGEL/VAN FLANDERN PROLEPTIC DAY NUMBER, INTEGER ARITHMETIC
008700*  THROUGHOUT SO THAT EVERY DIVIDE TRUNCATES THE WAY THE FORMULA
008800*  EXPECTS IT TO
008900     COMPUTE DT-A = (14 - DT-IN-MM) / 12.
009000     COMPUTE DT-Y2 = DT-IN-CCYY + 4800 - DT-A.
009100     COMPUTE DT-M2 = DT-IN-MM + (12 * DT-A) - 3.
009200
009300     COMPUTE DT-TERM1 = (153 * DT-M2 + 2) / 5.
009400
009500     COMPUTE DT-DAYNBR-OUT =
009600             DT-IN-DD + DT-TERM1 + (365 * DT-Y2)
009700           + (DT-Y2 / 4) - (DT-Y2 / 100) + (DT-Y2 / 400)
009800           - 32045.
009900
010000     GOBACK.
