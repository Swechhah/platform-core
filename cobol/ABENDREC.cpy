000100******************************************************************
000200*    COPYBOOK      ABENDREC
000300*    DESCRIPTION    STANDARD SYSOUT TRACE / ABEND RECORD
000400*
000500*    SHARED BY EVERY BATCH PROGRAM IN THE MOTOR POOL SUITE.
000600*    PARA-NAME IS REFRESHED AT THE TOP OF EVERY PARAGRAPH SO
000700*    THAT IF THE PROGRAM FORCES AN ABEND (SEE 1000-ABEND-RTN)
000800*    THE DUMP TELLS YOU WHERE IT WAS.
000900******************************************************************
001000 01  ABEND-REC.
001100     05  PARA-NAME                 PIC X(30).
001200     05  FILLER                    PIC X(02) VALUE SPACES.
001300     05  ABEND-REASON              PIC X(60).
001400     05  FILLER                    PIC X(02) VALUE SPACES.
001500     05  EXPECTED-VAL              PIC X(15).
001600     05  FILLER                    PIC X(02) VALUE SPACES.
001700     05  ACTUAL-VAL                PIC X(15).
001800     05  FILLER                    PIC X(04) VALUE SPACES.
001900
002000 77  ZERO-VAL                      PIC 9(01) VALUE ZERO.
002100 77  ONE-VAL                       PIC 9(01) VALUE 1.
