000100 IDENTIFICATION DIVISION.
000200 PROGRAM-ID.  BKGCREAT.
000300 AUTHOR. R. D. PALOMA.
000400 INSTALLATION. COBOL DEVELOPMENT CENTER.
000500 DATE-WRITTEN. 06/14/89.
000600 DATE-COMPILED. 06/14/89.
000700 SECURITY. NON-CONFIDENTIAL.
000800
000900******************************************************************
001000*REMARKS.
001100*
001200*          NIGHTLY FLEET SCHEDULING BATCH.  READS ONE BOOKING
001300*          REQUEST PER DETAIL RECORD FROM BOOKING-REQUEST-FILE,
001400*          LOOKS UP THE REQUESTED VEHICLE (AND DRIVER, IF ONE WAS
001500*          ASKED FOR) IN THE MOTOR POOL MASTER FILES, HANDS THE
001600*          REQUEST TO BKGVALD FOR RULE CHECKING, AND WRITES ONE
001700*          LINE PER REQUEST TO BOOKING-REGISTER-FILE SHOWING
001800*          WHETHER THE REQUEST WAS ACCEPTED (PENDING MANAGER
001900*          APPROVAL) OR REJECTED AND WHY.
002000*
002100*          THIS JOB NEVER UPDATES VEHICLE-FILE OR DRIVER-FILE -
002200*          THEY ARE LOADED READ-ONLY INTO WORKING STORAGE TABLES
002300*          AT THE START OF THE RUN.  APPROVING A PENDING BOOKING
002400*          (WHICH WOULD FLIP THE VEHICLE TO BOOKED) IS A LATER,
002500*          SEPARATE JOB STEP NOT WRITTEN YET.
002600*
002700******************************************************************
002800*
002900*     CHANGE LOG
003000*
003100*     06/14/89  RDP  ORIGINAL PROGRAM - FLEET SCHEDULING BATCH
003200*                     PROJECT, TICKET #3390
003300*     09/05/89  RDP  TKT#3390 - ADDED VEHICLE-CONFLICT CHECK
003400*                     SUPPORT, LOAD ORDER OF MASTERS NOW FIXED
003500*     02/17/91  BK   TKT#3512 - ADDED FILE-STATUS CHECKS AFTER
003600*                     EVERY OPEN, SHOP STANDARD PER AUDIT FINDING
003700*     11/03/98  RDP  TKT#5518 - Y2K REMEDIATION - VEHICLE-TABLE
003800*                     AND DRIVER-TABLE SUBSCRIPTS NOW COMP, DATE
003900*                     WORK MOVED INTO BKGVALD/DTDAYNBR
004000*     02/20/03  BK   TKT#4021 - NO CHANGE, RECOMPILED UNDER NEW
004100*                     COBOL DEVELOPMENT CENTER LIBRARIAN ONLY
004200*     06/30/07  MLT  TKT#5290 - WS-VEHICLE-TABLE AND WS-DRIVER-
004300*                     TABLE RAISED FROM 1000 TO 2000 ENTRIES,
004400*                     FLEET GREW PAST WHAT THE OLD SIZE HELD
004500*     04/11/11  BK   TKT#4977 - ADDED REQ-RETURN-LOCATION TO THE
004600*                     REQUEST LAYOUT, NO PROCEDURE DIVISION CHANGE
004700*     07/22/15  BK   TKT#5133 - AUDIT FOUND REGISTER LINE NEVER
004800*                     ECHOED REQUESTER-ID.  ADDED REG-REQUESTER-ID
004900*                     BETWEEN DRIVER-ID AND STATUS, RECORD LENGTH
005000*                     RAISED FROM 140 TO 150
005100*     07/24/15  BK   TKT#5133 - REG-REJECT-REASON AND WS-BVP-
005200*                     REJECT-REASON WIDENED 60 TO 70 TO MATCH
005300*                     BKGVALD, RECORD LENGTH RAISED 150 TO 160
005400*
005500******************************************************************
005600
005700 ENVIRONMENT DIVISION.
005800 CONFIGURATION SECTION.
005900 SOURCE-COMPUTER. IBM-390.
006000 OBJECT-COMPUTER. IBM-390.
006100 SPECIAL-NAMES.
006200     C01 IS TOP-OF-FORM.
006300 INPUT-OUTPUT SECTION.
006400 FILE-CONTROL.
006500     SELECT SYSOUT
006600         ASSIGN TO UT-S-SYSOUT
006700         ORGANIZATION IS SEQUENTIAL.
006800
006900     SELECT VEHICLE-FILE
007000         ASSIGN TO UT-S-VEHMSTR
007100         ACCESS MODE IS SEQUENTIAL
007200         FILE STATUS IS VFCODE.
007300
007400     SELECT DRIVER-FILE
007500         ASSIGN TO UT-S-DRVMSTR
007600         ACCESS MODE IS SEQUENTIAL
007700         FILE STATUS IS DFCODE.
007800
007900     SELECT BOOKING-REQUEST-FILE
008000         ASSIGN TO UT-S-BKGREQ
008100         ORGANIZATION IS LINE SEQUENTIAL
008200         ACCESS MODE IS SEQUENTIAL
008300         FILE STATUS IS RFCODE.
008400
008500     SELECT BOOKING-REGISTER-FILE
008600         ASSIGN TO UT-S-BKGREG
008700         ORGANIZATION IS LINE SEQUENTIAL
008800         ACCESS MODE IS SEQUENTIAL
008900         FILE STATUS IS OFCODE.
009000
009100 DATA DIVISION.
009200 FILE SECTION.
009300 FD  SYSOUT
009400     RECORDING MODE IS F
009500     LABEL RECORDS ARE STANDARD
009600     RECORD CONTAINS 130 CHARACTERS
009700     BLOCK CONTAINS 0 RECORDS
009800     DATA RECORD IS SYSOUT-REC.
009900 01  SYSOUT-REC                    PIC X(130).
010000
010100** QSAM FILE - LOADED ENTIRELY INTO WS-VEHICLE-TABLE, NEVER
010200** REWRITTEN
010300 FD  VEHICLE-FILE
010400     RECORDING MODE IS F
010500     LABEL RECORDS ARE STANDARD
010600     BLOCK CONTAINS 0 RECORDS
010700     DATA RECORD IS FD-VEHICLE-REC.
010800 01  FD-VEHICLE-REC                PIC X(180).
010900
011000** QSAM FILE - LOADED ENTIRELY INTO WS-DRIVER-TABLE, NEVER
011100** REWRITTEN
011200 FD  DRIVER-FILE
011300     RECORDING MODE IS F
011400     LABEL RECORDS ARE STANDARD
011500     BLOCK CONTAINS 0 RECORDS
011600     DATA RECORD IS FD-DRIVER-REC.
011700 01  FD-DRIVER-REC                 PIC X(100).
011800
011900** ONE DETAIL RECORD PER BOOKING REQUEST - NO TRAILER RECORD ON
012000** THIS FILE, THIS PROGRAM COUNTS RECORDS ITSELF
012100 FD  BOOKING-REQUEST-FILE
012200     RECORDING MODE IS F
012300     LABEL RECORDS ARE STANDARD
012400     BLOCK CONTAINS 0 RECORDS
012500     DATA RECORD IS FD-REQUEST-REC.
012600 01  FD-REQUEST-REC                PIC X(620).
012700
012800** ONE LINE PER REQUEST PROCESSED, PLUS A 3-LINE TRAILER OF
012900** RUN TOTALS WRITTEN BY 900-CLEANUP
013000 FD  BOOKING-REGISTER-FILE
013100     RECORDING MODE IS F
013200     LABEL RECORDS ARE STANDARD
013300     BLOCK CONTAINS 0 RECORDS
013400     DATA RECORD IS FD-REGISTER-REC.
013500 01  FD-REGISTER-REC                PIC X(160).
013600
013700 WORKING-STORAGE SECTION.
013800
013900 01  FILE-STATUS-CODES.
014000     05  VFCODE                    PIC X(02).
014100         88  CODE-READ-VEH   VALUE SPACES.
014200         88  NO-MORE-VEH     VALUE "10".
014300     05  DFCODE                    PIC X(02).
014400         88  CODE-READ-DRV   VALUE SPACES.
014500         88  NO-MORE-DRV     VALUE "10".
014600     05  RFCODE                    PIC X(02).
014700         88  CODE-READ-REQ   VALUE SPACES.
014800         88  NO-MORE-REQ     VALUE "10".
014900     05  OFCODE                    PIC X(02).
015000         88  CODE-WRITE-REG  VALUE SPACES.
015100     05  FILLER                    PIC X(02).
015200
015300** QSAM FILE - VEHICLE MASTER RECORD LAYOUT
015400 COPY VEHMSTR.
015500
015600** QSAM FILE - DRIVER MASTER RECORD LAYOUT
015700 COPY DRVMSTR.
015800
015900** QSAM FILE - BOOKING REQUEST TRANSACTION LAYOUT
016000 COPY BKGREQ.
016100
016200 01  WS-VEHICLE-TABLE.
016300     05  WS-VEH-COUNT              PIC S9(05) COMP VALUE ZERO.
016400     05  WS-VEH-ENTRY OCCURS 2000 TIMES INDEXED BY VEH-IDX.
016500         10  WS-VEH-REC            PIC X(180).
016600         10  WS-VEH-REC-X REDEFINES WS-VEH-REC.
016700             15  WS-VEH-KEY-ID     PIC 9(09).
016800             15  FILLER            PIC X(171).
016900
017000 01  WS-DRIVER-TABLE.
017100     05  WS-DRV-COUNT              PIC S9(05) COMP VALUE ZERO.
017200     05  WS-DRV-ENTRY OCCURS 2000 TIMES INDEXED BY DRV-IDX.
017300         10  WS-DRV-REC            PIC X(100).
017400         10  WS-DRV-REC-X REDEFINES WS-DRV-REC.
017500             15  WS-DRV-KEY-ID     PIC 9(09).
017600             15  FILLER            PIC X(91).
017700
017800*  COLS  1-30   BOOKING REFERENCE     COLS 78-82   DURATION HOURS
017900*  COLS 32-40   VEHICLE ID            COLS 84-153  REJECT REASON
018000*  COLS 42-50   DRIVER ID             COLS 154-160 FILLER
018100*  COLS 52-60   REQUESTER ID (TKT#5133)
018200*  COLS 62-76   STATUS
018300*  TKT#5133 - REJECT REASON WIDENED 60 TO 70 TO MATCH BKGVALD,
018400*  RECORD LENGTH RAISED FROM 150 TO 160
018500 01  WS-REGISTER-REC.
018600     05  REG-BOOKING-REF           PIC X(30).
018700     05  FILLER                    PIC X(01).
018800     05  REG-VEHICLE-ID            PIC 9(09).
018900     05  FILLER                    PIC X(01).
019000     05  REG-DRIVER-ID             PIC 9(09).
019100     05  FILLER                    PIC X(01).
019200     05  REG-REQUESTER-ID          PIC 9(09).
019300     05  FILLER                    PIC X(01).
019400     05  REG-STATUS                PIC X(15).
019500         88  REG-STATUS-PENDING    VALUE "PENDING".
019600         88  REG-STATUS-REJECTED   VALUE "REJECTED".
019700     05  FILLER                    PIC X(01).
019800     05  REG-DURATION-HOURS        PIC 9(05).
019900     05  FILLER                    PIC X(01).
020000     05  REG-REJECT-REASON         PIC X(70).
020100     05  FILLER                    PIC X(07).
020200
020300 01  WS-TRAILER-LINE.
020400     05  TRL-LABEL                 PIC X(24).
020500     05  TRL-COUNT                 PIC 9(07).
020600     05  FILLER                    PIC X(129).
020700
020800 01  WS-BVP-PARMS.
020900     05  WS-BVP-DRV-REQ-SW         PIC X(01).
021000         88  WS-DRIVER-WAS-REQUESTED VALUE "Y".
021100     05  WS-BVP-VEH-FND-SW         PIC X(01).
021200         88  WS-VEHICLE-WAS-FOUND    VALUE "Y".
021300     05  WS-BVP-DRV-FND-SW         PIC X(01).
021400         88  WS-DRIVER-WAS-FOUND     VALUE "Y".
021500     05  WS-BVP-ACC-REJ-SW         PIC X(01).
021600         88  WS-REQUEST-ACCEPTED     VALUE "A".
021700         88  WS-REQUEST-REJECTED     VALUE "R".
021800     05  WS-BVP-DURATION-HOURS     PIC 9(05).
021900     05  WS-BVP-REJECT-REASON      PIC X(70).
022000     05  FILLER                    PIC X(10).
022100
022200 01  WS-BVP-RETURN-CODE            PIC S9(04) COMP.
022300
022400 01  WS-EMPTY-VEH-REC.
022500     05  FILLER                    PIC X(180) VALUE SPACES.
022600 01  WS-EMPTY-VEH-REC-X REDEFINES WS-EMPTY-VEH-REC
022700                                   PIC X(180).
022800
022900 01  WS-EMPTY-DRV-REC.
023000     05  FILLER                    PIC X(100) VALUE SPACES.
023100
023200 01  MORE-VEH-SW                   PIC X(01) VALUE "Y".
023300     88  NO-MORE-VEH-RECS          VALUE "N".
023400 01  MORE-DRV-SW                   PIC X(01) VALUE "Y".
023500     88  NO-MORE-DRV-RECS          VALUE "N".
023600 01  MORE-REQ-SW                   PIC X(01) VALUE "Y".
023700     88  NO-MORE-REQ-RECS          VALUE "N".
023800
023900 01  COUNTERS-AND-ACCUMULATORS.
024000     05  REQUESTS-READ             PIC S9(07) COMP.
024100     05  REQUESTS-ACCEPTED         PIC S9(07) COMP.
024200     05  REQUESTS-REJECTED         PIC S9(07) COMP.
024300     05  FILLER                    PIC X(01).
024400
024500 01  WS-CURRENT-DATE               PIC 9(06).
024600
024700 COPY ABENDREC.
024800
024900 PROCEDURE DIVISION.
025000     PERFORM 000-HOUSEKEEPING THRU 000-EXIT.
025100     PERFORM 050-LOAD-VEH-TABLE THRU 050-EXIT
025200         UNTIL NO-MORE-VEH-RECS.
025300     PERFORM 060-LOAD-DRV-TABLE THRU 060-EXIT
025400         UNTIL NO-MORE-DRV-RECS.
025500     PERFORM 100-MAINLINE THRU 100-EXIT
025600         UNTIL NO-MORE-REQ-RECS.
025700     PERFORM 900-CLEANUP THRU 900-EXIT.
025800     MOVE ZERO TO RETURN-CODE.
025900     GOBACK.
026000
026100 000-HOUSEKEEPING.
026200     MOVE "000-HOUSEKEEPING" TO PARA-NAME.
026300     DISPLAY "******** BEGIN JOB BKGCREAT ********".
026400     ACCEPT WS-CURRENT-DATE FROM DATE.
026500
026600     OPEN INPUT VEHICLE-FILE, DRIVER-FILE, BOOKING-REQUEST-FILE.
026700     OPEN OUTPUT BOOKING-REGISTER-FILE, SYSOUT.
026800
026900     IF NOT CODE-READ-VEH
027000         MOVE "** OPEN FAILED - VEHICLE-FILE" TO ABEND-REASON
027100         GO TO 1000-ABEND-RTN
027200     END-IF.
027300     IF NOT CODE-READ-DRV
027400         MOVE "** OPEN FAILED - DRIVER-FILE" TO ABEND-REASON
027500         GO TO 1000-ABEND-RTN
027600     END-IF.
027700     IF NOT CODE-READ-REQ
027800         MOVE "** OPEN FAILED - BOOKING-REQUEST-FILE"
027900                                 TO ABEND-REASON
028000         GO TO 1000-ABEND-RTN
028100     END-IF.
028200
028300     INITIALIZE COUNTERS-AND-ACCUMULATORS.
028400     SET VEH-IDX TO 1.
028500     SET DRV-IDX TO 1.
028600 000-EXIT.
028700     EXIT.
028800
028900 050-LOAD-VEH-TABLE.
029000     MOVE "050-LOAD-VEH-TABLE" TO PARA-NAME.
029100     READ VEHICLE-FILE INTO WS-VEH-REC (VEH-IDX)
029200         AT END
029300             MOVE "N" TO MORE-VEH-SW
029400             GO TO 050-EXIT
029500     END-READ.
029600
029700     ADD 1 TO WS-VEH-COUNT.
029800     SET VEH-IDX UP BY 1.
029900 050-EXIT.
030000     EXIT.
030100
030200 060-LOAD-DRV-TABLE.
030300     MOVE "060-LOAD-DRV-TABLE" TO PARA-NAME.
030400     READ DRIVER-FILE INTO WS-DRV-REC (DRV-IDX)
030500         AT END
030600             MOVE "N" TO MORE-DRV-SW
030700             GO TO 060-EXIT
030800     END-READ.
030900
031000     ADD 1 TO WS-DRV-COUNT.
031100     SET DRV-IDX UP BY 1.
031200 060-EXIT.
031300     EXIT.
031400
031500 100-MAINLINE.
031600     MOVE "100-MAINLINE" TO PARA-NAME.
031700     READ BOOKING-REQUEST-FILE INTO BKG-REQUEST-REC
031800         AT END
031900             MOVE "N" TO MORE-REQ-SW
032000             GO TO 100-EXIT
032100     END-READ.
032200
032300     ADD 1 TO REQUESTS-READ.
032400     MOVE SPACES TO WS-BVP-PARMS.
032500
032600     PERFORM 110-FIND-VEHICLE THRU 110-EXIT.
032700     PERFORM 120-FIND-DRIVER THRU 120-EXIT.
032800     PERFORM 200-VALIDATE-REQUEST THRU 200-EXIT.
032900     PERFORM 300-WRITE-REGISTER-LINE THRU 300-EXIT.
033000     PERFORM 400-ACCUM-TOTALS THRU 400-EXIT.
033100 100-EXIT.
033200     EXIT.
033300
033400 110-FIND-VEHICLE.
033500     MOVE "110-FIND-VEHICLE" TO PARA-NAME.
033600     MOVE SPACES TO WS-BVP-VEH-FND-SW.
033700     MOVE WS-EMPTY-VEH-REC-X TO VEH-MASTER-REC.
033800
033900     IF WS-VEH-COUNT = ZERO
034000         GO TO 110-EXIT
034100     END-IF.
034200
034300     SET VEH-IDX TO 1.
034400     SEARCH WS-VEH-ENTRY
034500         AT END
034600             NEXT SENTENCE
034700         WHEN WS-VEH-KEY-ID (VEH-IDX) = REQ-VEHICLE-ID
034800             MOVE "Y" TO WS-BVP-VEH-FND-SW
034900             MOVE WS-VEH-REC (VEH-IDX) TO VEH-MASTER-REC
035000     END-SEARCH.
035100 110-EXIT.
035200     EXIT.
035300
035400 120-FIND-DRIVER.
035500     MOVE "120-FIND-DRIVER" TO PARA-NAME.
035600     MOVE SPACES TO WS-BVP-DRV-FND-SW.
035700     MOVE WS-EMPTY-DRV-REC TO DRV-MASTER-REC.
035800
035900     IF REQ-DRIVER-ID = ZERO
036000         MOVE SPACES TO WS-BVP-DRV-REQ-SW
036100         GO TO 120-EXIT
036200     END-IF.
036300
036400     MOVE "Y" TO WS-BVP-DRV-REQ-SW.
036500
036600     IF WS-DRV-COUNT = ZERO
036700         GO TO 120-EXIT
036800     END-IF.
036900
037000     SET DRV-IDX TO 1.
037100     SEARCH WS-DRV-ENTRY
037200         AT END
037300             NEXT SENTENCE
037400         WHEN WS-DRV-KEY-ID (DRV-IDX) = REQ-DRIVER-ID
037500             MOVE "Y" TO WS-BVP-DRV-FND-SW
037600             MOVE WS-DRV-REC (DRV-IDX) TO DRV-MASTER-REC
037700     END-SEARCH.
037800 120-EXIT.
037900     EXIT.
038000
038100 200-VALIDATE-REQUEST.
038200     MOVE "200-VALIDATE-REQUEST" TO PARA-NAME.
038300     MOVE ZERO TO WS-BVP-DURATION-HOURS.
038400     MOVE SPACES TO WS-BVP-REJECT-REASON.
038500     MOVE ZERO TO WS-BVP-RETURN-CODE.
038600
038700     CALL "BKGVALD" USING VEH-MASTER-REC, DRV-MASTER-REC,
038800             BKG-REQUEST-REC, WS-BVP-PARMS, WS-BVP-RETURN-CODE.
038900
039000     IF WS-BVP-RETURN-CODE NOT EQUAL TO ZERO
039100         MOVE "** NON-ZERO RETURN-CODE FROM BKGVALD"
039200                                 TO ABEND-REASON
039300         GO TO 1000-ABEND-RTN
039400     END-IF.
039500 200-EXIT.
039600     EXIT.
039700
039800 300-WRITE-REGISTER-LINE.
039900     MOVE "300-WRITE-REGISTER-LINE" TO PARA-NAME.
040000     MOVE SPACES TO WS-REGISTER-REC.
040100     MOVE REQ-BOOKING-REF TO REG-BOOKING-REF.
040200     MOVE REQ-VEHICLE-ID TO REG-VEHICLE-ID.
040300     MOVE REQ-DRIVER-ID TO REG-DRIVER-ID.
040400     MOVE REQ-REQUESTER-ID TO REG-REQUESTER-ID.
040500     MOVE WS-BVP-DURATION-HOURS TO REG-DURATION-HOURS.
040600
040700     IF WS-REQUEST-ACCEPTED
040800         MOVE "PENDING" TO REG-STATUS
040900         MOVE SPACES TO REG-REJECT-REASON
041000     ELSE
041100         MOVE "REJECTED" TO REG-STATUS
041200         MOVE WS-BVP-REJECT-REASON TO REG-REJECT-REASON
041300     END-IF.
041400
041500     WRITE FD-REGISTER-REC FROM WS-REGISTER-REC.
041600 300-EXIT.
041700     EXIT.
041800
041900 400-ACCUM-TOTALS.
042000     MOVE "400-ACCUM-TOTALS" TO PARA-NAME.
042100     IF WS-REQUEST-ACCEPTED
042200         ADD 1 TO REQUESTS-ACCEPTED
042300     ELSE
042400         ADD 1 TO REQUESTS-REJECTED
042500     END-IF.
042600 400-EXIT.
042700     EXIT.
042800
042900 700-CLOSE-FILES.
043000     MOVE "700-CLOSE-FILES" TO PARA-NAME.
043100     CLOSE VEHICLE-FILE, DRIVER-FILE, BOOKING-REQUEST-FILE,
043200           BOOKING-REGISTER-FILE, SYSOUT.
043300 700-EXIT.
043400     EXIT.
043500
043600 900-CLEANUP.
043700     MOVE "900-CLEANUP" TO PARA-NAME.
043800     MOVE SPACES TO WS-TRAILER-LINE.
043900     MOVE "TOTAL REQUESTS READ:   " TO TRL-LABEL.
044000     MOVE REQUESTS-READ TO TRL-COUNT.
044100     WRITE FD-REGISTER-REC FROM WS-TRAILER-LINE.
044200
044300     MOVE SPACES TO WS-TRAILER-LINE.
044400     MOVE "TOTAL ACCEPTED:        " TO TRL-LABEL.
044500     MOVE REQUESTS-ACCEPTED TO TRL-COUNT.
044600     WRITE FD-REGISTER-REC FROM WS-TRAILER-LINE.
044700
044800     MOVE SPACES TO WS-TRAILER-LINE.
044900     MOVE "TOTAL REJECTED:        " TO TRL-LABEL.
045000     MOVE REQUESTS-REJECTED TO TRL-COUNT.
045100     WRITE FD-REGISTER-REC FROM WS-TRAILER-LINE.
045200
045300     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
045400
045500     DISPLAY "** REQUESTS READ    **".
045600     DISPLAY REQUESTS-READ.
045700     DISPLAY "** REQUESTS ACCEPTED **".
045800     DISPLAY REQUESTS-ACCEPTED.
045900     DISPLAY "** REQUESTS REJECTED **".
046000     DISPLAY REQUESTS-REJECTED.
046100     DISPLAY "******** NORMAL END OF JOB BKGCREAT ********".
046200 900-EXIT.
046300     EXIT.
046400
046500 1000-ABEND-RTN.
046600     WRITE SYSOUT-REC FROM ABEND-REC.
046700     PERFORM 700-CLOSE-FILES THRU 700-EXIT.
046800     DISPLAY "*** ABNORMAL END OF JOB-BKGCREAT ***" UPON CONSOLE.
046900     DIVIDE ZERO-VAL INTO ONE-VAL.
