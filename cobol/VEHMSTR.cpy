000100******************************************************************
000200*    COPYBOOK      VEHMSTR
000300*    DESCRIPTION    VEHICLE MASTER RECORD - MOTOR POOL SYSTEM
000400*    ORIGINAL       B. KELSO   06/14/89
000500*
000600*    ONE ENTRY PER VEHICLE IN THE FLEET.  LOADED ENTIRELY INTO
000700*    WORKING STORAGE BY BKGCREAT AT THE START OF EACH RUN AND
000800*    NEVER REWRITTEN BY THIS PROCESS - A BOOKING STAYS PENDING
000900*    UNTIL A MANAGER APPROVES IT, SO THE VEHICLE STATUS/FLAG ARE
001000*    READ-ONLY HERE.
001100*
001200*    03/02/12  BK   TKT#4021 - ADDED VEH-COST-CENTER FOR CHARGE-
001300*                    BACK REPORTING REQUESTED BY FLEET ACCTG
001400*    11/14/98  RDP  TKT#5518 - Y2K REMEDIATION - MAINT DATES
001500*                    CARRY FULL 4-DIGIT CENTURY/YEAR (CCYY) NOW,
001600*                    WERE 2-DIGIT YY PRIOR TO THIS COPYBOOK
001700******************************************************************
001800 01  VEH-MASTER-REC.
001900     05  VEH-ID                    PIC 9(09).
002000     05  VEH-PLATE-NUMBER          PIC X(15).
002100     05  VEH-MAKE                  PIC X(20).
002200     05  VEH-MODEL                 PIC X(20).
002300     05  VEH-YEAR                  PIC 9(04).
002400     05  VEH-TYPE                  PIC X(10).
002500         88  VEH-TYPE-SEDAN        VALUE "SEDAN".
002600         88  VEH-TYPE-SUV          VALUE "SUV".
002700         88  VEH-TYPE-VAN          VALUE "VAN".
002800         88  VEH-TYPE-TRUCK        VALUE "TRUCK".
002900         88  VEH-TYPE-MOTORCYCLE   VALUE "MOTORCYCLE".
003000         88  VEH-TYPE-OTHER        VALUE "OTHER".
003100     05  VEH-STATUS                PIC X(15).
003200         88  VEH-STATUS-AVAILABLE  VALUE "AVAILABLE".
003300         88  VEH-STATUS-BOOKED     VALUE "BOOKED".
003400         88  VEH-STATUS-IN-USE     VALUE "IN_USE".
003500         88  VEH-STATUS-MAINT      VALUE "MAINTENANCE".
003600         88  VEH-STATUS-OUT-SVC    VALUE "OUT_OF_SERVICE".
003700     05  VEH-CAPACITY              PIC 9(03).
003800     05  VEH-AVAILABLE-FLAG        PIC X(01).
003900         88  VEH-FLAG-AVAILABLE    VALUE "Y".
004000     05  VEH-MILEAGE               PIC 9(07)V9(01).
004100     05  VEH-LAST-MAINT-DATE       PIC 9(08).
004200     05  VEH-LAST-MAINT-DATE-X REDEFINES VEH-LAST-MAINT-DATE.
004300         10  VEH-LAST-MAINT-CCYY   PIC 9(04).
004400         10  VEH-LAST-MAINT-MM     PIC 9(02).
004500         10  VEH-LAST-MAINT-DD     PIC 9(02).
004600     05  VEH-NEXT-MAINT-DATE       PIC 9(08).
004700     05  VEH-NEXT-MAINT-DATE-X REDEFINES VEH-NEXT-MAINT-DATE.
004800         10  VEH-NEXT-MAINT-CCYY   PIC 9(04).
004900         10  VEH-NEXT-MAINT-MM     PIC 9(02).
005000         10  VEH-NEXT-MAINT-DD     PIC 9(02).
005100     05  VEH-COST-CENTER           PIC X(50).
005200*  PAD TO 180 - MASTER RECORDS ARE ALWAYS ROUNDED UP FOR GROWTH
005300     05  FILLER                    PIC X(09).
