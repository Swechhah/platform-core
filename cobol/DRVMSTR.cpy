000100******************************************************************
000200*    COPYBOOK      DRVMSTR
000300*    DESCRIPTION    DRIVER MASTER RECORD - MOTOR POOL SYSTEM
000400*    ORIGINAL       B. KELSO   06/14/89
000500*
000600*    ONE ENTRY PER COMPANY DRIVER.  LOADED ENTIRELY INTO WORKING
000700*    STORAGE BY BKGCREAT AT THE START OF EACH RUN.  LICENSE AND
000800*    HEALTH-CHECK DATES ARE USED BY BKGVALD TO DECIDE WHETHER A
000900*    DRIVER MAY BE ASSIGNED TO A NEW BOOKING.
001000*
001100*    11/14/98  RDP  TKT#5518 - Y2K REMEDIATION - LICENSE EXPIRY
001200*                    AND HEALTH-CHECK DATES NOW CARRY FULL CCYY
001300******************************************************************
001400 01  DRV-MASTER-REC.
001500     05  DRV-ID                    PIC 9(09).
001600     05  DRV-USER-ID               PIC 9(09).
001700     05  DRV-STATUS                PIC X(15).
001800         88  DRV-STATUS-AVAILABLE  VALUE "AVAILABLE".
001900         88  DRV-STATUS-ASSIGNED   VALUE "ASSIGNED".
002000         88  DRV-STATUS-ON-DUTY    VALUE "ON_DUTY".
002100         88  DRV-STATUS-UNAVAIL    VALUE "UNAVAILABLE".
002200         88  DRV-STATUS-ON-LEAVE   VALUE "ON_LEAVE".
002300         88  DRV-STATUS-SICK       VALUE "SICK".
002400     05  DRV-LICENSE-TYPE          PIC X(12).
002500         88  DRV-LIC-CLASS-1       VALUE "CLASS_1".
002600         88  DRV-LIC-CLASS-2       VALUE "CLASS_2".
002700         88  DRV-LIC-CLASS-3       VALUE "CLASS_3".
002800         88  DRV-LIC-MOTORCYCLE    VALUE "MOTORCYCLE".
002900         88  DRV-LIC-COMMERCIAL    VALUE "COMMERCIAL".
003000     05  DRV-LICENSE-NUMBER        PIC X(20).
003100     05  DRV-LICENSE-EXP-DATE      PIC 9(08).
003200     05  DRV-LICENSE-EXP-DATE-X REDEFINES DRV-LICENSE-EXP-DATE.
003300         10  DRV-LIC-EXP-CCYY      PIC 9(04).
003400         10  DRV-LIC-EXP-MM        PIC 9(02).
003500         10  DRV-LIC-EXP-DD        PIC 9(02).
003600     05  DRV-AVAILABLE-FLAG        PIC X(01).
003700         88  DRV-FLAG-AVAILABLE    VALUE "Y".
003800     05  DRV-LAST-HEALTH-DATE      PIC 9(08).
003900     05  DRV-LAST-HEALTH-DATE-X REDEFINES DRV-LAST-HEALTH-DATE.
004000         10  DRV-HLTH-CCYY         PIC 9(04).
004100         10  DRV-HLTH-MM           PIC 9(02).
004200         10  DRV-HLTH-DD           PIC 9(02).
004300*  PAD TO 100 - MASTER RECORDS ARE ALWAYS ROUNDED UP FOR GROWTH
004400     05  FILLER                    PIC X(18).
